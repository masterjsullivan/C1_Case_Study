000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  NTRIGRAD.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEV CENTER.
000060 DATE-WRITTEN. 03/11/95.
000070 DATE-COMPILED. 03/11/95.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*REMARKS.
000110*
000120*          NUTRI-SCORE ESTIMATOR.  CALLED ONCE PER CAFETERIA
000130*          MENU ITEM BY THE NTRSCORE DRIVER.  APPLIES A FIXED
000140*          SET OF KEYWORD RULES AGAINST THE ITEM NAME, CATEGORY
000150*          AND SUB-CATEGORY TEXT, FIRST MATCH WINS, AND HANDS
000160*          BACK A GRADE OF A THRU E PLUS A SOURCE FLAG SHOWING
000170*          WHETHER A RULE MATCHED (R) OR THE CALL DEFAULTED (D).
000180*
000190*          DATA NAMES IN THIS PROGRAM CARRY AN "NG-" PREFIX IN
000200*          THE LINKAGE SECTION (FOR "NUTRI-GRADE") AND A "WS-"
000210*          PREFIX EVERYWHERE ELSE, MATCHING HOW NTRSCORE NAMES
000220*          ITS OWN COPY OF THIS SAME RECORD ON THE CALLER'S SIDE.
000230*
000240*          GRADE SCALE, FOR REFERENCE -
000250*               A  BEST CHOICE  (WATER, PRODUCE, LEAN PROTEIN)
000260*               B  GOOD CHOICE  (DAIRY, WHOLE GRAIN)
000270*               C  MIDDLE OF THE ROAD (UNCLASSIFIED MIXED MEALS,
000280*                  AND THE DEFAULT WHEN NO RULE MATCHES AT ALL)
000290*               D  LIMIT        (FRIED/BURGER/PIZZA MEALS,
000300*                  SWEETENED DRINKS AND DESSERTS)
000310*               E  AVOID        (SODA, CANDY, HEAVILY FRIED)
000320*          NOTHING DOWNSTREAM OF THIS PROGRAM RE-CHECKS THE
000330*          GRADE AGAINST THE SCALE ABOVE - 700-VALIDATE-GRADE
000340*          IS THE ONLY PLACE THAT GUARANTEES IT IS ONE OF THE
000350*          FIVE LETTERS, SO IT HAS TO BE RIGHT BEFORE GOBACK.
000360*
000370*          RULE PRIORITY, TOP TO BOTTOM, FIRST MATCH WINS -
000380*               1  BEVERAGE (WATER, UNSWEETENED TEA/COFFEE)  - A
000390*               2,3,4,5A  KEYWORD TABLE 1 (SODA, PRODUCE,
000400*                  FRIED/SUGARY SNACKS, DAIRY/WHOLE GRAIN)
000410*               5B  MIXED MEAL (SANDWICH/PASTA/PIZZA/BURGER)
000420*               5C  KEYWORD TABLE 2 (SWEETENED DRINKS, DESSERT)
000430*               6  DEFAULT TO C WHEN NOTHING ABOVE MATCHED
000440*          THIS ORDER IS NOT ALPHABETICAL AND NOT ACCIDENTAL -
000450*          IT IS THE ORDER DIETARY SERVICES ASKED FOR BACK IN
000460*          DS-0447 AND EVERY CHANGE SINCE HAS PRESERVED IT.
000470*
000480*          PROCESSING NOTES -
000490*          THIS PROGRAM KEEPS NO STATE BETWEEN CALLS.  EVERY
000500*          WORKING-STORAGE COUNTER IS ZEROED BY THE PARAGRAPH
000510*          THAT USES IT BEFORE THAT PARAGRAPH TALLIES ANYTHING
000520*          INTO IT, SO NTRSCORE CAN CALL THIS PROGRAM ONCE PER
000530*          RECORD FOR THE WHOLE RUN WITHOUT RISK OF ONE ITEM'S
000540*          RESULT BLEEDING INTO THE NEXT ITEM'S GRADE.  THERE IS
000550*          NO FILE I/O, NO ABEND PATH AND NO OPERATOR MESSAGE OF
000560*          ITS OWN IN THIS PROGRAM - ANY PROBLEM WITH A GRADE
000570*          COMING BACK WRONG SHOWS UP ON NTRSCORE'S SUMMARY
000580*          REPORT, NOT HERE.
000590*
000600******************************************************************
000610*
000620*   CHANGE LOG
000630*
000640*   031195JS  INITIAL VERSION - RULES 1 THRU 6 PER DIETARY
000650*             SERVICES REQUEST DS-0447                        031195JS
000660*   090896JS  ADDED "ENERGY DRINK" TO THE SODA GROUP - REQUEST
000670*             DS-0512 FROM CAFETERIA MENU PLANNING             090896JS
000680*   051297AK  SPLIT OUT THE MIXED-MEAL RULE SO PIZZA/BURGER
000690*             GRADE TO D INSTEAD OF C - DS-0561                 051297AK
000700*   021798AK  CORRECTED "WHOLE GRAIN" - WAS MATCHING "GRAIN"
000710*             ALONE AND MIS-GRADING SOME ENTREES - DS-0598      021798AK
000720*   112398JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,      112398JS
000730*             NO CHANGES REQUIRED, SIGNED OFF                  112398JS
000740*   070699TD  ADDED VALIDATION STEP SO A BAD GRADE NEVER
000750*             LEAVES THIS PROGRAM - DS-0644                    070699TD
000760*   111402RB  ADDED "GRILLED CHICKEN" AND "FISH" TO THE
000770*             HIGH-QUALITY-FOOD GROUP - DS-0702                 111402RB
000780*   090305RB  RE-WORKED THE SEARCH FIELDS INTO A SINGLE
000790*             BUFFER TO DROP THE DUPLICATE INSPECTS - DS-0733   090305RB
000800*   042213CK  ADDED PARAGRAPH-LEVEL REMARKS EXPLAINING WHAT EACH
000810*             RULE IS FOR AND WHERE EACH KEYWORD TABLE'S ROWS
000820*             CAME FROM - NOTHING IN THE LOGIC CHANGED, DIETARY
000830*             SERVICES WANTED A READABLE WALK-THROUGH OF THE
000840*             RULE ORDER FOR THEIR OWN FILES - DS-0821           042213CK
000850*
000860******************************************************************
000870*    SAME TARGET MACHINE AS THE DRIVER THAT CALLS THIS PROGRAM -
000880*    BOTH ARE LINK-EDITED TOGETHER INTO ONE LOAD MODULE FOR
000890*    PRODUCTION, SO THERE HAS NEVER BEEN A REASON FOR THEM TO
000900*    NAME DIFFERENT COMPUTERS HERE
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-390.
000940 OBJECT-COMPUTER. IBM-390.
000950*    VALID-GRADE-CLASS IS USED ONLY BY 700-VALIDATE-GRADE, BELOW,
000960*    TO PROVE NG-GRADE CAME OUT AS ONE LETTER A THRU E BEFORE
000970*    THIS PROGRAM HANDS CONTROL BACK TO THE DRIVER - CHEAPER THAN
000980*    FIVE SEPARATE OR'D COMPARES AND EASIER TO READ AT A GLANCE
000990 SPECIAL-NAMES.
001000     CLASS VALID-GRADE-CLASS IS "A" THRU "E".
001010 INPUT-OUTPUT SECTION.
001020*    NO FILES OF ITS OWN - THIS PROGRAM IS CALLED, NOT RUN, AND
001030*    DOES ALL ITS WORK AGAINST THE LINKAGE RECORD PASSED IN BY
001040*    NTRSCORE, SO THERE IS NOTHING FOR FILE-CONTROL TO NAME HERE
001050
001060 DATA DIVISION.
001070 FILE SECTION.
001080
001090 WORKING-STORAGE SECTION.
001100
001110******************************************************************
001120*   SEARCH BUFFER - THE THREE INCOMING TEXT FIELDS, UPPER-CASED,
001130*   HELD AS ONE CONTIGUOUS AREA SO THE KEYWORD SCANS CAN TEST
001140*   ALL THREE (OR JUST NAME/SUB-CATEGORY FOR THE BEVERAGE RULE)
001150*   WITH A SINGLE INSPECT.  NAME AND SUB-CATEGORY ARE KEPT
001160*   ADJACENT SO THE BEVERAGE-SCOPE VIEW CAN REDEFINE JUST THOSE
001170*   TWO.
001180******************************************************************
001190*        THE "BASE" VIEW - THREE SEPARATE FIELDS, LOADED ONE AT A
001200*        TIME BY 100-BUILD-SEARCH-FIELDS.  NOTHING ELSE IN THE
001210*        PROGRAM MOVES TO THESE THREE NAMES DIRECTLY AFTER THAT -
001220*        EVERYTHING ELSE GOES THROUGH ONE OF THE TWO REDEFINES
001230*        BELOW
001240 01  WS-SEARCH-BUFFER.
001250     05 WS-NAME-UC               PIC X(30).
001260     05 WS-SUBCAT-UC             PIC X(20).
001270     05 WS-CATEGORY-UC           PIC X(20).
001280
001290*        THE "ALL THREE FIELDS AS ONE STRING" VIEW - USED BY BOTH
001300*        KEYWORD TABLE SCANS (300/310 AND 500/510) AND BY
001310*        450-RULE-MIXED-MEAL, SINCE THOSE RULES DO NOT CARE WHICH
001320*        OF THE THREE INCOMING FIELDS THE KEYWORD TURNED UP IN
001330 01  WS-SEARCH-BUFFER-ALL REDEFINES WS-SEARCH-BUFFER.
001340     05 WS-ALL-FIELDS-UC         PIC X(70).
001350
001360*        THE "NAME PLUS SUB-CATEGORY ONLY" VIEW - USED BY
001370*        200-RULE-BEVERAGE-A ALONE, BECAUSE CATEGORY TEXT LIKE
001380*        "BEVERAGE" OR "SIDE" HAS NEVER BEEN NEEDED TO TELL WATER
001390*        AND UNSWEETENED TEA/COFFEE APART FROM ANYTHING ELSE ON
001400*        THE MENU
001410 01  WS-SEARCH-BUFFER-BEV REDEFINES WS-SEARCH-BUFFER.
001420     05 WS-NAME-SUBCAT-UC        PIC X(50).
001430     05 FILLER                   PIC X(20).
001440
001450*    THE FROM/TO PAIR FOR THE INSPECT ... CONVERTING IN
001460*    100-BUILD-SEARCH-FIELDS.  KEPT AS TWO FULL 26-BYTE ALPHABETS
001470*    RATHER THAN A SHORTER TABLE SINCE CONVERTING NEEDS BOTH
001480*    SIDES THE SAME LENGTH
001490 01  MISC-FIELDS.
001500     05 WS-LOWER-CASE            PIC X(26) VALUE
001510         "abcdefghijklmnopqrstuvwxyz".
001520     05 WS-UPPER-CASE            PIC X(26) VALUE
001530         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001540
001550*    EVERY COUNTER BELOW IS SET BY AN INSPECT ... TALLYING AND
001560*    TESTED RIGHT AFTERWARD - NONE OF THEM CARRY A VALUE ACROSS
001570*    PARAGRAPHS, SO EACH PARAGRAPH THAT USES ONE ZEROES IT FIRST
001580 01  HIT-COUNTERS-AND-SUBS.
001590*        THE SIX COUNTERS BELOW BACK RULE 1 IN 200-RULE-BEVERAGE-A
001600     05 WS-HIT-WATER             PIC 9(03) COMP.
001610     05 WS-HIT-TEA               PIC 9(03) COMP.
001620     05 WS-HIT-COFFEE            PIC 9(03) COMP.
001630     05 WS-HIT-UNSWEET           PIC 9(03) COMP.
001640     05 WS-HIT-SWEET             PIC 9(03) COMP.
001650     05 WS-HIT-SUGAR             PIC 9(03) COMP.
001660*        THE FOUR COUNTERS BELOW BACK RULE 5B IN 450-RULE-MIXED-MEAL
001670     05 WS-HIT-SANDWICH          PIC 9(03) COMP.
001680     05 WS-HIT-PASTA             PIC 9(03) COMP.
001690     05 WS-HIT-PIZZA             PIC 9(03) COMP.
001700     05 WS-HIT-BURGER            PIC 9(03) COMP.
001710*        SHARED SCRATCH COUNTER FOR WHICHEVER KEYWORD TABLE ROW
001720*        IS CURRENTLY BEING TESTED - REUSED BY BOTH TABLE SCANS
001730     05 WS-HIT-TABLE             PIC 9(03) COMP.
001740*        SUBSCRIPT INTO WHICHEVER KEYWORD TABLE IS BEING WALKED -
001750*        ALSO SHARED, SINCE THE TWO TABLE SCANS NEVER OVERLAP
001760     05 ROW-SUB                  PIC 9(02) COMP.
001770
001780*    ONE SWITCH FOR THE WHOLE PROGRAM - ONCE ANY RULE SETS IT TO
001790*    "Y" THE PERFORM UNTIL TESTS IN 300- AND 500- STOP SCANNING
001800*    AND THE IF GRADE-NOT-FOUND CHECKS IN THE MAIN PARAGRAPH SKIP
001810*    EVERY RULE AFTER THE ONE THAT HIT
001820 01  FLAGS-AND-SWITCHES.
001830     05 GRADE-FOUND-SW           PIC X(01) VALUE "N".
001840         88 GRADE-FOUND    VALUE "Y".
001850         88 GRADE-NOT-FOUND VALUE "N".
001860
001870******************************************************************
001880*   KEYWORD TABLE 1 - RULES 2, 3, 4 AND 5A (SODA/ENERGY DRINK,
001890*   PRODUCE AND LEAN PROTEIN, FRIED/SUGARY, DAIRY/WHOLE GRAIN).
001900*   LOADED AS A FLAT LIST OF NAMED ITEMS SO EACH ROW CAN CARRY
001910*   ITS OWN VALUE CLAUSE, THEN RE-MAPPED ONTO AN OCCURS TABLE
001920*   FOR THE SCAN IN 300-SCAN-KEYWORD-TABLE-1.  ROW ORDER IS
001930*   RULE PRIORITY ORDER - DO NOT RE-SORT.
001940******************************************************************
001950*        RULE 2 ROWS - SODA AND ENERGY DRINKS GRADE E
001960 01  WS-GK-TABLE-1-INIT.
001970     05 FILLER                  PIC X(20) VALUE "SODA".
001980     05 FILLER                  PIC 9(02) COMP VALUE 4.
001990     05 FILLER                  PIC X(01) VALUE "E".
002000     05 FILLER                  PIC X(20) VALUE "COLA".
002010     05 FILLER                  PIC 9(02) COMP VALUE 4.
002020     05 FILLER                  PIC X(01) VALUE "E".
002030     05 FILLER                  PIC X(20) VALUE "ENERGY DRINK".
002040     05 FILLER                  PIC 9(02) COMP VALUE 12.
002050     05 FILLER                  PIC X(01) VALUE "E".
002060*        RULE 3 ROWS - PRODUCE AND LEAN PROTEIN GRADE A.  THE
002070*        LAST TWO (GRILLED CHICKEN, FISH) WERE ADDED IN 2002 -
002080*        SEE 111402RB ABOVE - THE FIRST SIX ARE ORIGINAL
002090     05 FILLER                  PIC X(20) VALUE "FRUIT".
002100     05 FILLER                  PIC 9(02) COMP VALUE 5.
002110     05 FILLER                  PIC X(01) VALUE "A".
002120     05 FILLER                  PIC X(20) VALUE "VEGETABLE".
002130     05 FILLER                  PIC 9(02) COMP VALUE 9.
002140     05 FILLER                  PIC X(01) VALUE "A".
002150     05 FILLER                  PIC X(20) VALUE "SALAD".
002160     05 FILLER                  PIC 9(02) COMP VALUE 5.
002170     05 FILLER                  PIC X(01) VALUE "A".
002180     05 FILLER                  PIC X(20) VALUE "APPLE".
002190     05 FILLER                  PIC 9(02) COMP VALUE 5.
002200     05 FILLER                  PIC X(01) VALUE "A".
002210     05 FILLER                  PIC X(20) VALUE "BANANA".
002220     05 FILLER                  PIC 9(02) COMP VALUE 6.
002230     05 FILLER                  PIC X(01) VALUE "A".
002240     05 FILLER                  PIC X(20) VALUE "GRILLED CHICKEN".
002250     05 FILLER                  PIC 9(02) COMP VALUE 15.
002260     05 FILLER                  PIC X(01) VALUE "A".
002270     05 FILLER                  PIC X(20) VALUE "FISH".
002280     05 FILLER                  PIC 9(02) COMP VALUE 4.
002290     05 FILLER                  PIC X(01) VALUE "A".
002300*        RULE 4 ROWS - FRIED AND SUGARY SNACK FOODS GRADE E
002310     05 FILLER                  PIC X(20) VALUE "CANDY".
002320     05 FILLER                  PIC 9(02) COMP VALUE 5.
002330     05 FILLER                  PIC X(01) VALUE "E".
002340     05 FILLER                  PIC X(20) VALUE "CHOCOLATE BAR".
002350     05 FILLER                  PIC 9(02) COMP VALUE 13.
002360     05 FILLER                  PIC X(01) VALUE "E".
002370     05 FILLER                  PIC X(20) VALUE "DONUT".
002380     05 FILLER                  PIC 9(02) COMP VALUE 5.
002390     05 FILLER                  PIC X(01) VALUE "E".
002400     05 FILLER                  PIC X(20) VALUE "FRIED".
002410     05 FILLER                  PIC 9(02) COMP VALUE 5.
002420     05 FILLER                  PIC X(01) VALUE "E".
002430     05 FILLER                  PIC X(20) VALUE "FRIES".
002440     05 FILLER                  PIC 9(02) COMP VALUE 5.
002450     05 FILLER                  PIC X(01) VALUE "E".
002460     05 FILLER                  PIC X(20) VALUE "CHIPS".
002470     05 FILLER                  PIC 9(02) COMP VALUE 5.
002480     05 FILLER                  PIC X(01) VALUE "E".
002490*        RULE 5A ROWS - DAIRY AND WHOLE GRAIN GRADE B.  "WHOLE
002500*        GRAIN" HAS TO MATCH THE FULL TWO-WORD PHRASE HERE, NOT
002510*        JUST "GRAIN" ALONE - SEE 021798AK ABOVE FOR WHY THAT
002520*        MATTERS
002530     05 FILLER                  PIC X(20) VALUE "YOGURT".
002540     05 FILLER                  PIC 9(02) COMP VALUE 6.
002550     05 FILLER                  PIC X(01) VALUE "B".
002560     05 FILLER                  PIC X(20) VALUE "MILK".
002570     05 FILLER                  PIC 9(02) COMP VALUE 4.
002580     05 FILLER                  PIC X(01) VALUE "B".
002590     05 FILLER                  PIC X(20) VALUE "WHOLE GRAIN".
002600     05 FILLER                  PIC 9(02) COMP VALUE 11.
002610     05 FILLER                  PIC X(01) VALUE "B".
002620     05 FILLER                  PIC X(20) VALUE "BREAD".
002630     05 FILLER                  PIC 9(02) COMP VALUE 5.
002640     05 FILLER                  PIC X(01) VALUE "B".
002650
002660*    THE REDEFINITION BELOW TURNS THE 20 NAMED ROWS ABOVE INTO A
002670*    SINGLE OCCURS TABLE SO 310-CHECK-TABLE-1-ROW CAN WALK THEM
002680*    BY SUBSCRIPT INSTEAD OF TESTING 20 SEPARATE FILLER NAMES -
002690*    THE LEN FIELD IN EACH ENTRY IS WHAT LETS THE TEXT FIELD BE A
002700*    FLAT X(20) INSTEAD OF NEEDING A SEPARATE TABLE PER WORD LENGTH
002710 01  WS-GRADE-KEYWORD-TABLE-1 REDEFINES WS-GK-TABLE-1-INIT.
002720     05 WS-GK1-ENTRY OCCURS 20 TIMES.
002730*            THE KEYWORD TEXT ITSELF, LEFT-JUSTIFIED, BLANK-FILLED
002740         10 WS-GK1-TEXT          PIC X(20).
002750*            HOW MANY OF THE 20 BYTES ABOVE ARE ACTUALLY KEYWORD -
002760*            INSPECT USES THIS TO REFERENCE-MODIFY JUST THAT MUCH
002770         10 WS-GK1-LEN           PIC 9(02) COMP.
002780*            THE GRADE THIS KEYWORD CARRIES IF IT HITS
002790         10 WS-GK1-GRADE         PIC X(01).
002800
002810******************************************************************
002820*   KEYWORD TABLE 2 - RULE 5C (SWEETENED DRINKS AND DESSERTS
002830*   NOT ALREADY CAUGHT).  SAME INIT-THEN-REDEFINE TECHNIQUE AS
002840*   TABLE 1, SCANNED SEPARATELY SO IT RUNS AFTER THE MIXED-MEAL
002850*   CHECK IN 450-RULE-MIXED-MEAL PER THE RULE PRIORITY ORDER.
002860******************************************************************
002870*        ALL SIX ROWS BELOW ARE RULE 5C AND ALL SIX GRADE D - THERE
002880*        IS NO FURTHER SUB-GROUPING IN THIS TABLE THE WAY THERE IS
002890*        IN TABLE 1, SINCE NOTHING REACHING THIS RULE HAS ALREADY
002900*        BEEN SORTED INTO BEST-CHOICE/WORST-CHOICE BUCKETS
002910 01  WS-GK-TABLE-2-INIT.
002920     05 FILLER                  PIC X(20) VALUE "JUICE".
002930     05 FILLER                  PIC 9(02) COMP VALUE 5.
002940     05 FILLER                  PIC X(01) VALUE "D".
002950     05 FILLER                  PIC X(20) VALUE "SWEETENED".
002960     05 FILLER                  PIC 9(02) COMP VALUE 9.
002970     05 FILLER                  PIC X(01) VALUE "D".
002980     05 FILLER                  PIC X(20) VALUE "ICE CREAM".
002990     05 FILLER                  PIC 9(02) COMP VALUE 9.
003000     05 FILLER                  PIC X(01) VALUE "D".
003010     05 FILLER                  PIC X(20) VALUE "COOKIE".
003020     05 FILLER                  PIC 9(02) COMP VALUE 6.
003030     05 FILLER                  PIC X(01) VALUE "D".
003040     05 FILLER                  PIC X(20) VALUE "CAKE".
003050     05 FILLER                  PIC 9(02) COMP VALUE 4.
003060     05 FILLER                  PIC X(01) VALUE "D".
003070     05 FILLER                  PIC X(20) VALUE "MUFFIN".
003080     05 FILLER                  PIC 9(02) COMP VALUE 6.
003090     05 FILLER                  PIC X(01) VALUE "D".
003100
003110*    SAME REDEFINE TECHNIQUE AS TABLE 1 - SIX NAMED ROWS TURNED
003120*    INTO A SIX-ENTRY OCCURS TABLE FOR 510-CHECK-TABLE-2-ROW TO
003130*    WALK BY SUBSCRIPT
003140 01  WS-GRADE-KEYWORD-TABLE-2 REDEFINES WS-GK-TABLE-2-INIT.
003150     05 WS-GK2-ENTRY OCCURS 6 TIMES.
003160         10 WS-GK2-TEXT          PIC X(20).
003170         10 WS-GK2-LEN           PIC 9(02) COMP.
003180         10 WS-GK2-GRADE         PIC X(01).
003190
003200*    THE ONE RECORD PASSED IN BY NTRSCORE'S CALL STATEMENT - THE
003210*    FIRST THREE FIELDS ARE SET BY THE CALLER BEFORE THE CALL AND
003220*    ONLY READ HERE; THE LAST TWO ARRIVE UNDEFINED AND ARE SET BY
003230*    THIS PROGRAM ON EVERY PATH BEFORE GOBACK
003240 LINKAGE SECTION.
003250 01  NTRIGRAD-ITEM.
003260*        SEARCH FIELDS - INPUT ONLY
003270     05  NG-ITEM-NAME            PIC X(30).
003280     05  NG-CATEGORY             PIC X(20).
003290     05  NG-SUB-CATEGORY         PIC X(20).
003300*        RESULT FIELDS - OUTPUT ONLY, ALWAYS SET BEFORE RETURN
003310     05  NG-GRADE                PIC X(01).
003320     05  NG-SOURCE               PIC X(01).
003330
003340*    MAIN LINE - ONE CALL IN, ONE RULE AT A TIME UNTIL ONE OF THEM
003350*    SETS GRADE-FOUND-SW TO "Y", THEN VALIDATE AND RETURN.  EACH
003360*    RULE PARAGRAPH IS RESPONSIBLE FOR ITS OWN GRADE-FOUND-SW -
003370*    THIS PARAGRAPH JUST CHAINS THEM IN PRIORITY ORDER AND SKIPS
003380*    WHATEVER COMES AFTER THE FIRST ONE THAT HITS
003390 PROCEDURE DIVISION USING NTRIGRAD-ITEM.
003400     MOVE "N" TO GRADE-FOUND-SW.
003410     PERFORM 100-BUILD-SEARCH-FIELDS THRU 100-EXIT.
003420     PERFORM 200-RULE-BEVERAGE-A THRU 200-EXIT.
003430     IF GRADE-NOT-FOUND
003440         PERFORM 300-SCAN-KEYWORD-TABLE-1 THRU 300-EXIT.
003450     IF GRADE-NOT-FOUND
003460         PERFORM 450-RULE-MIXED-MEAL THRU 450-EXIT.
003470     IF GRADE-NOT-FOUND
003480         PERFORM 500-SCAN-KEYWORD-TABLE-2 THRU 500-EXIT.
003490     IF GRADE-NOT-FOUND
003500         PERFORM 600-DEFAULT-GRADE THRU 600-EXIT.
003510     PERFORM 700-VALIDATE-GRADE THRU 700-EXIT.
003520     GOBACK.
003530
003540******************************************************************
003550*   100-BUILD-SEARCH-FIELDS - RUNS EXACTLY ONCE PER CALL, BEFORE
003560*   ANY RULE PARAGRAPH.  EVERY RULE BELOW DEPENDS ON THE BUFFER
003570*   THIS PARAGRAPH BUILDS ALREADY BEING UPPER-CASE - NONE OF THEM
003580*   RE-CHECK CASE THEMSELVES.
003590******************************************************************
003600 100-BUILD-SEARCH-FIELDS.
003610******** LOAD THE SEARCH BUFFER AND FOLD IT TO UPPER CASE SO
003620******** THE "CONTAINS" TESTS BELOW ARE CASE-INSENSITIVE
003630     MOVE NG-ITEM-NAME     TO WS-NAME-UC.
003640     MOVE NG-SUB-CATEGORY  TO WS-SUBCAT-UC.
003650     MOVE NG-CATEGORY      TO WS-CATEGORY-UC.
003660     INSPECT WS-SEARCH-BUFFER CONVERTING WS-LOWER-CASE
003670                                        TO WS-UPPER-CASE.
003680 100-EXIT.
003690     EXIT.
003700
003710******************************************************************
003720*   200-RULE-BEVERAGE-A - THE ONE RULE THAT IS CHECKED BEFORE
003730*   EITHER KEYWORD TABLE, BECAUSE PLAIN WATER AND UNSWEETENED
003740*   TEA/COFFEE ARE THE BEST CHOICE ON THE WHOLE MENU AND DIETARY
003750*   SERVICES DID NOT WANT THEM ACCIDENTALLY CAUGHT BY A LOWER-
003760*   PRIORITY SWEETENED-DRINK RULE JUST BECAUSE "TEA" ALSO SHOWS
003770*   UP SOMEWHERE IN A DESSERT NAME.
003780******************************************************************
003790 200-RULE-BEVERAGE-A.
003800******** RULE 1 - WATER, OR UNSWEETENED TEA/COFFEE, GRADES A.
003810******** NAME AND SUB-CATEGORY ONLY - CATEGORY IS NOT SEARCHED,
003820******** SO THIS PARAGRAPH USES THE BEVERAGE-SCOPE BUFFER VIEW.
003830*    ZERO ALL SIX COUNTERS FIRST - THIS PARAGRAPH CAN RUN MORE
003840*    THAN ONCE ACROSS THE LIFE OF THE JOB SINCE NTRIGRAD STAYS
003850*    LOADED, AND A COUNTER LEFT OVER FROM THE PRIOR ITEM WOULD
003860*    GIVE A FALSE HIT ON THIS ONE
003870     MOVE 0 TO WS-HIT-WATER  WS-HIT-TEA     WS-HIT-COFFEE
003880               WS-HIT-UNSWEET WS-HIT-SWEET  WS-HIT-SUGAR.
003890     INSPECT WS-NAME-SUBCAT-UC TALLYING WS-HIT-WATER
003900                                        FOR ALL "WATER".
003910     INSPECT WS-NAME-SUBCAT-UC TALLYING WS-HIT-TEA
003920                                        FOR ALL "TEA".
003930     INSPECT WS-NAME-SUBCAT-UC TALLYING WS-HIT-COFFEE
003940                                        FOR ALL "COFFEE".
003950     INSPECT WS-NAME-SUBCAT-UC TALLYING WS-HIT-UNSWEET
003960                                        FOR ALL "UNSWEETENED".
003970     INSPECT WS-NAME-SUBCAT-UC TALLYING WS-HIT-SWEET
003980                                        FOR ALL "SWEET".
003990     INSPECT WS-NAME-SUBCAT-UC TALLYING WS-HIT-SUGAR
004000                                        FOR ALL "SUGAR".
004010
004020*    PLAIN WATER ALWAYS GRADES A REGARDLESS OF WHAT ELSE IS IN
004030*    THE NAME, SO IT IS CHECKED AND EXITED ON BY ITSELF BEFORE
004040*    THE COMBINED TEA/COFFEE TEST BELOW
004050     IF WS-HIT-WATER > 0
004060         MOVE "A" TO NG-GRADE
004070         MOVE "R" TO NG-SOURCE
004080         MOVE "Y" TO GRADE-FOUND-SW
004090         GO TO 200-EXIT.
004100
004110******** TEA OR COFFEE GRADES A WHEN MARKED UNSWEETENED, OR
004120******** WHEN NEITHER "SWEET" NOR "SUGAR" QUALIFIES IT         051297AK
004130*    PLAIN "TEA" OR "COFFEE" WITH NO SWEETNESS WORD AT ALL IS
004140*    TREATED AS UNSWEETENED BY DEFAULT - ONLY A NAME THAT
004150*    ACTUALLY SAYS "SWEET" OR "SUGAR" DROPS OUT OF THIS BRANCH
004160     IF (WS-HIT-TEA > 0 OR WS-HIT-COFFEE > 0)
004170        AND (WS-HIT-UNSWEET > 0
004180             OR (WS-HIT-SWEET = 0 AND WS-HIT-SUGAR = 0))
004190         MOVE "A" TO NG-GRADE
004200         MOVE "R" TO NG-SOURCE
004210         MOVE "Y" TO GRADE-FOUND-SW.
004220 200-EXIT.
004230     EXIT.
004240
004250******************************************************************
004260*   300-SCAN-KEYWORD-TABLE-1 / 310-CHECK-TABLE-1-ROW - ONE
004270*   PARAGRAPH DRIVES THE VARYING LOOP, THE OTHER CHECKS ONE ROW.
004280*   SPLIT THIS WAY SO THE PERFORM ... THRU IN THE MAIN LINE IS A
004290*   SINGLE STATEMENT AND 310 CAN BE TESTED OR CHANGED ON ITS OWN.
004300*   THE LOOP STOPS THE INSTANT A ROW HITS - ROWS AFTER THE FIRST
004310*   HIT ARE NEVER EVEN TESTED, WHICH IS WHY ROW ORDER MATTERS.
004320******************************************************************
004330 300-SCAN-KEYWORD-TABLE-1.
004340******** RULES 2, 3, 4 AND 5A - FIRST KEYWORD TABLE HIT WINS.
004350******** TABLE ROWS ARE IN RULE PRIORITY ORDER SO A SINGLE
004360******** TOP-TO-BOTTOM SCAN IS ENOUGH.
004370     PERFORM 310-CHECK-TABLE-1-ROW THRU 310-EXIT
004380            VARYING ROW-SUB FROM 1 BY 1 UNTIL
004390            ROW-SUB > 20 OR GRADE-FOUND.
004400 300-EXIT.
004410     EXIT.
004420
004430*    REFERENCE MODIFICATION ON WS-GK1-TEXT LETS A SHORT KEYWORD
004440*    LIKE "MILK" (FOUR BYTES) BE TESTED WITHOUT THE TRAILING
004450*    BLANKS OF THE X(20) FIELD IT LIVES IN COUNTING AS PART OF
004460*    THE SEARCH STRING
004470 310-CHECK-TABLE-1-ROW.
004480     MOVE 0 TO WS-HIT-TABLE.
004490     INSPECT WS-ALL-FIELDS-UC TALLYING WS-HIT-TABLE FOR ALL
004500         WS-GK1-TEXT(ROW-SUB) (1:WS-GK1-LEN(ROW-SUB)).
004510     IF WS-HIT-TABLE > 0
004520         MOVE WS-GK1-GRADE(ROW-SUB) TO NG-GRADE
004530         MOVE "R" TO NG-SOURCE
004540         MOVE "Y" TO GRADE-FOUND-SW.
004550 310-EXIT.
004560     EXIT.
004570
004580******************************************************************
004590*   450-RULE-MIXED-MEAL - RULE 5B.  CHECKED AFTER THE FIRST
004600*   KEYWORD TABLE AND BEFORE THE SECOND, SO A "CHICKEN SANDWICH"
004610*   WOULD ALREADY HAVE GRADED A UNDER RULE 3'S CHICKEN ENTRY
004620*   BEFORE EVER REACHING HERE - THIS RULE ONLY SEES ITEMS THAT
004630*   DIDN'T MATCH ANYTHING MORE SPECIFIC FIRST.
004640******************************************************************
004650 450-RULE-MIXED-MEAL.
004660******** RULE 5B - SANDWICH/PASTA/PIZZA/BURGER.  GRADE D WHEN
004670******** PIZZA OR BURGER IS AMONG THE HITS, OTHERWISE C.       051297AK
004680     MOVE 0 TO WS-HIT-SANDWICH WS-HIT-PASTA
004690               WS-HIT-PIZZA    WS-HIT-BURGER.
004700     INSPECT WS-ALL-FIELDS-UC TALLYING WS-HIT-SANDWICH
004710                                       FOR ALL "SANDWICH".
004720     INSPECT WS-ALL-FIELDS-UC TALLYING WS-HIT-PASTA
004730                                       FOR ALL "PASTA".
004740     INSPECT WS-ALL-FIELDS-UC TALLYING WS-HIT-PIZZA
004750                                       FOR ALL "PIZZA".
004760     INSPECT WS-ALL-FIELDS-UC TALLYING WS-HIT-BURGER
004770                                       FOR ALL "BURGER".
004780
004790*    NONE OF THE FOUR MIXED-MEAL WORDS HIT - LEAVE GRADE-FOUND-SW
004800*    ALONE AND FALL THROUGH TO RULE 5C IN THE MAIN LINE
004810     IF WS-HIT-SANDWICH = 0 AND WS-HIT-PASTA = 0
004820        AND WS-HIT-PIZZA = 0 AND WS-HIT-BURGER = 0
004830         GO TO 450-EXIT.
004840
004850     MOVE "R" TO NG-SOURCE.
004860     MOVE "Y" TO GRADE-FOUND-SW.
004870*    PIZZA OR BURGER PULLS THE WHOLE ITEM DOWN TO D EVEN IF
004880*    SANDWICH OR PASTA ALSO HIT - THE WORSE OF THE TWO POSSIBLE
004890*    GRADES WINS, NOT THE FIRST KEYWORD THAT HAPPENED TO MATCH
004900     IF WS-HIT-PIZZA > 0 OR WS-HIT-BURGER > 0
004910         MOVE "D" TO NG-GRADE
004920     ELSE
004930         MOVE "C" TO NG-GRADE.
004940 450-EXIT.
004950     EXIT.
004960
004970******************************************************************
004980*   500-SCAN-KEYWORD-TABLE-2 / 510-CHECK-TABLE-2-ROW - SAME
004990*   DRIVER/WORKER SPLIT AS 300/310, AGAINST THE SECOND, SHORTER
005000*   TABLE.  BY THE TIME CONTROL REACHES HERE, RULES 1 THRU 5B
005010*   HAVE ALL ALREADY FAILED TO MATCH, SO THIS IS THE LAST CHANCE
005020*   FOR A REAL RULE HIT BEFORE 600-DEFAULT-GRADE TAKES OVER.
005030******************************************************************
005040 500-SCAN-KEYWORD-TABLE-2.
005050******** RULE 5C - SWEETENED DRINKS AND DESSERTS NOT ALREADY
005060******** CAUGHT BY AN EARLIER RULE.
005070     PERFORM 510-CHECK-TABLE-2-ROW THRU 510-EXIT
005080            VARYING ROW-SUB FROM 1 BY 1 UNTIL
005090            ROW-SUB > 6 OR GRADE-FOUND.
005100 500-EXIT.
005110     EXIT.
005120
005130*    SAME REFERENCE-MODIFICATION TECHNIQUE AS 310-CHECK-TABLE-1-
005140*    ROW ABOVE, AGAINST THE SECOND TABLE'S SIX ROWS INSTEAD OF
005150*    THE FIRST TABLE'S TWENTY
005160 510-CHECK-TABLE-2-ROW.
005170     MOVE 0 TO WS-HIT-TABLE.
005180     INSPECT WS-ALL-FIELDS-UC TALLYING WS-HIT-TABLE FOR ALL
005190         WS-GK2-TEXT(ROW-SUB) (1:WS-GK2-LEN(ROW-SUB)).
005200     IF WS-HIT-TABLE > 0
005210         MOVE WS-GK2-GRADE(ROW-SUB) TO NG-GRADE
005220         MOVE "R" TO NG-SOURCE
005230         MOVE "Y" TO GRADE-FOUND-SW.
005240 510-EXIT.
005250     EXIT.
005260
005270******************************************************************
005280*   600-DEFAULT-GRADE - RULE 6.  ONLY REACHED WHEN NONE OF RULES
005290*   1 THRU 5C MATCHED ANYTHING IN THE ITEM'S NAME, CATEGORY OR
005300*   SUB-CATEGORY TEXT.  SOURCE "D" IS WHAT LETS NTRSCORE COUNT
005310*   THESE SEPARATELY FROM A REAL RULE MATCH ON THE SUMMARY REPORT
005320*   SO DIETARY SERVICES CAN SEE HOW OFTEN THE KEYWORD TABLES ARE
005330*   MISSING A MENU ITEM THEY SHOULD PROBABLY ADD A ROW FOR.
005340******************************************************************
005350 600-DEFAULT-GRADE.
005360******** RULE 6 - NOTHING MATCHED, DEFAULT TO C.
005370     MOVE "C" TO NG-GRADE.
005380     MOVE "D" TO NG-SOURCE.
005390 600-EXIT.
005400     EXIT.
005410
005420******************************************************************
005430*   700-VALIDATE-GRADE - RUNS NO MATTER WHICH RULE ABOVE FIRED,
005440*   INCLUDING THE DEFAULT.  ADDED IN 1999 AFTER A BAD KEYWORD-
005450*   TABLE EDIT LEFT A GRADE FIELD BLANK AND THE BLANK CARRIED ALL
005460*   THE WAY THROUGH TO THE PRINTED SUMMARY - SEE 070699TD BELOW.
005470*   IF NG-GRADE EVER COMES OUT OF THE RULES ABOVE AS ANYTHING
005480*   OTHER THAN A, B, C, D OR E, THIS PARAGRAPH OVERWRITES IT WITH
005490*   THE SAME C/D DEFAULT 600-DEFAULT-GRADE WOULD HAVE USED.
005500******************************************************************
005510 700-VALIDATE-GRADE.
005520******** BELT-AND-SUSPENDERS CHECK - WHATEVER SET NG-GRADE
005530******** ABOVE, MAKE SURE IT IS ONE OF A,B,C,D,E BEFORE WE
005540******** HAND IT BACK TO NTRSCORE.                            070699TD
005550*    NEXT SENTENCE ON THE PASSING LEG SINCE THERE IS NOTHING TO
005560*    DO WHEN THE GRADE IS ALREADY GOOD - NG-GRADE AND NG-SOURCE
005570*    WERE BOTH ALREADY SET BY WHICHEVER RULE PARAGRAPH MATCHED
005580     IF NG-GRADE IS VALID-GRADE-CLASS
005590         NEXT SENTENCE
005600     ELSE
005610         MOVE "C" TO NG-GRADE
005620         MOVE "D" TO NG-SOURCE.
005630 700-EXIT.
005640     EXIT.
