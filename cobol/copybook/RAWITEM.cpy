000100******************************************************************
000200*                                                                *
000300*   RAWITEM  -  RAW CAFETERIA ITEM RECORD LAYOUT                 *
000400*                                                                *
000500*   ONE RECORD PER MENU ITEM AS CAPTURED BY THE CAFETERIA POS     *
000600*   EXTRACT.  FIXED LENGTH, 76 BYTES, NO KEY - PROCESSED IN       *
000700*   ARRIVAL ORDER BY NTRSCORE.                                   *
000800*                                                                *
000900*   010695JS  INITIAL VERSION FOR ITEM-LEVEL SCORING PROJECT     *
001000*   031097AK  WIDENED SUB-CATEGORY FROM 12 TO 20 BYTES           *
001100******************************************************************
001200  01  WS-RAW-ITEM-REC.
001300      05  RI-ITEM-ID              PIC 9(06).
001400      05  RI-ITEM-NAME            PIC X(30).
001500      05  RI-CATEGORY             PIC X(20).
001600      05  RI-SUB-CATEGORY         PIC X(20).
