000100******************************************************************
000200*                                                                *
000300*   SCORITEM  -  SCORED CAFETERIA ITEM RECORD LAYOUT              *
000400*                                                                *
000500*   OUTPUT OF NTRSCORE.  CARRIES THE RAW ITEM FIELDS FORWARD      *
000600*   UNCHANGED PLUS THE ASSIGNED NUTRI-SCORE GRADE AND A ONE-BYTE  *
000700*   SOURCE FLAG (R = RULE-MATCHED, D = DEFAULTED TO C).  FIXED    *
000800*   LENGTH, 78 BYTES, NO KEY - SAME ORDER AS THE INPUT.           *
000900*                                                                *
001000*   010695JS  INITIAL VERSION FOR ITEM-LEVEL SCORING PROJECT     *
001100******************************************************************
001200  01  WS-SCORED-REC.
001300      05  SI-ITEM-ID              PIC 9(06).
001400      05  SI-ITEM-NAME            PIC X(30).
001500      05  SI-CATEGORY             PIC X(20).
001600      05  SI-SUB-CATEGORY         PIC X(20).
001700      05  SI-NUTRI-SCORE          PIC X(01).
001800      05  SI-SCORE-SOURCE         PIC X(01).
