000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  NTRSCORE.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 01/10/95.
000060 DATE-COMPILED. 01/10/95.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM IS THE DAILY CAFETERIA MENU SCORING RUN.
000130*          IT READS THE RAW ITEM EXTRACT PRODUCED BY THE
000140*          CAFETERIA POS SYSTEM AND ASSIGNS EACH MENU ITEM A
000150*          NUTRI-SCORE GRADE OF A (BEST) THRU E (WORST).
000160*
000170*          EACH RAW ITEM RECORD IS EDITED FOR A BLANK NAME OR
000180*          CATEGORY, PASSED TO THE NTRIGRAD SCORING SUBROUTINE,
000190*          AND THE RESULT WRITTEN TO THE SCORED ITEM FILE.  A
000200*          SUMMARY REPORT IS PRODUCED AT END OF JOB AND THE
000210*          CONTROL TOTALS ARE BALANCED BEFORE THE RUN IS
000220*          ALLOWED TO COMPLETE NORMALLY.
000230*
000240*          DIETARY SERVICES DOES NOT MAINTAIN A GRADE ON THE POS
000250*          ITSELF - NTRSCORE IS WHAT TURNS THE RAW MENU FEED
000260*          INTO SOMETHING THE WELLNESS DASHBOARD CAN READ, SO
000270*          EVERY RECORD HAS TO COME OUT ONE OF TWO WAYS - SCORED
000280*          OR REJECTED.  THERE IS NO THIRD OUTCOME AND NO RECORD
000290*          IS EVER JUST DROPPED ON THE FLOOR - THAT IS WHAT THE
000300*          CONTROL CHECKS IN 999-CLEANUP GUARD AGAINST.
000310*
000320*          GRADE SCALE, FOR REFERENCE - A IS THE BEST NUTRITIONAL
000330*          PROFILE, E THE WORST.  THE FULL RULE TABLE LIVES IN
000340*          NTRIGRAD, NOT HERE - THIS PROGRAM ONLY COUNTS WHAT
000350*          NTRIGRAD HANDS BACK, IT DOES NOT MAKE ANY PART OF THE
000360*          CLASSIFICATION DECISION ITSELF.
000370*             A - WATER, UNSWEETENED TEA/COFFEE, PRODUCE, LEAN
000380*                 PROTEIN
000390*             B - DAIRY, WHOLE GRAIN ITEMS
000400*             C - MIXED MEALS NOT OTHERWISE GRADED, AND THE
000410*                 DEFAULT WHEN NOTHING ELSE MATCHES
000420*             D - SWEETENED DRINKS, DESSERTS, SOME MIXED MEALS
000430*             E - SODA, ENERGY DRINKS, FRIED/SUGARY FOODS
000440*
000450******************************************************************
000460*
000470*   PROCESSING NOTES
000480*
000490*          THIS JOB RUNS NIGHTLY AFTER THE CAFETERIA POS CLOSES
000500*          OUT THE DAY AND EXPORTS DDS0001.RAWITEM - IT DOES NOT
000510*          RUN INTRA-DAY AND THERE IS NO PROVISION FOR A PARTIAL
000520*          OR RESTARTED EXTRACT.  IF THE POS EXPORT STEP AHEAD OF
000530*          THIS ONE IN THE JOB STREAM ABENDS, THIS STEP IS SKIPPED
000540*          BY THE SCHEDULER RATHER THAN RUN AGAINST AN OLD COPY
000550*          OF THE FILE.
000560*
000570*          NORMAL TERMINATION IS A RETURN-CODE OF ZERO.  AN
000580*          ABNORMAL TERMINATION (EMPTY INPUT FILE, OR EITHER
000590*          CONTROL CHECK IN 999-CLEANUP FAILING) PRODUCES A DATA
000600*          EXCEPTION AND LEAVES A ONE-LINE REASON IN SYSOUT -
000610*          OPERATIONS PULLS THAT LINE AND CALLS DIETARY SERVICES'
000620*          SYSTEMS DESK RATHER THAN RERUNNING THE JOB BLIND.
000630*
000640*          THIS PROGRAM DOES NOT UPDATE ANY MASTER FILE AND HOLDS
000650*          NO STATE BETWEEN RUNS - EVERY EXECUTION STARTS FROM
000660*          THE COUNTERS AT ZERO AND PROCESSES THAT DAY'S EXTRACT
000670*          ONLY.  A RERUN OF A PRIOR DAY'S EXTRACT SIMPLY
000680*          PRODUCES THAT DAY'S SCORED FILE AND REPORT AGAIN - IT
000690*          DOES NOT DOUBLE-COUNT ANYTHING ANYWHERE ELSE.
000700*
000710******************************************************************
000720
000730        INPUT FILE              -   DDS0001.RAWITEM
000740
000750        OUTPUT FILE PRODUCED    -   DDS0001.SCORITEM
000760
000770        OUTPUT REPORT           -   DDS0001.SCORRPT
000780
000790        DUMP FILE               -   SYSOUT
000800
000810******************************************************************
000820*
000830*   CHANGE LOG
000840*
000850*   011095JS  INITIAL VERSION FOR ITEM-LEVEL SCORING PROJECT      011095JS
000860*             PER DIETARY SERVICES REQUEST DS-0447
000870*   090896JS  NTRIGRAD CHANGED TO RECOGNIZE ENERGY DRINKS -
000880*             NO CHANGE NEEDED HERE, NOTED FOR THE RECORD         090896JS
000890*   051297AK  ADDED THE PER-GRADE COUNTER TABLE SO THE CONTROL
000900*             CHECK IN 999-CLEANUP CAN LOOP THE FIVE GRADES       051297AK
000910*             INSTEAD OF FIVE SEPARATE ADD STATEMENTS - DS-0561
000920*   112398JS  Y2K REVIEW - WS-RUN-DATE IS 6-DIGIT YYMMDD          112398JS
000930*             ONLY FOR THE CONSOLE BANNER, NO WINDOWING RISK,
000940*             SIGNED OFF
000950*   070699TD  ADDED THE REJECTED-DETAIL REPORT LINE AHEAD OF
000960*             THE SUMMARY BLOCK - DS-0644                         070699TD
000970*   111402RB  REWORKED THE REJECT-REASON TEXT INTO A TWO-ROW
000980*             TABLE SO 300-VALIDATE-RECORD SETS AN INDEX          111402RB
000990*             INSTEAD OF MOVING LITERALS - DS-0702
001000*   042213CK  DROPPED THE UPSI-0 RESTART SWITCH ADDED LAST
001010*             REVIEW CYCLE - OPERATIONS NEVER HOOKED UP A         042213CK
001020*             RESTART PROCEDURE TO IT AND IT WAS NEVER TESTED,
001030*             SO IT WAS JUST SITTING THERE.  REPLACED WITH A
001040*             C01 TOP-OF-FORM CHANNEL ON SCORRPT SO THE SUMMARY
001050*             BLOCK ALWAYS STARTS AT THE TOP OF A NEW PAGE ON
001060*             THE LINE PRINTER - DS-0819
001070*   042213CK  ADDED PARAGRAPH-LEVEL REMARKS THROUGHOUT SO THE
001080*             NEXT PERSON DOESN'T HAVE TO RE-DERIVE THE SCORING
001090*             RULES FROM THE CODE - DIETARY SERVICES HAS ASKED
001100*             FOR THIS PROGRAM TWICE NOW DURING AN AUDIT AND THE
001110*             PAPER TRAIL WAS THIN                                042213CK
001120*
001130******************************************************************
001140 ENVIRONMENT DIVISION.
001150 CONFIGURATION SECTION.
001160 SOURCE-COMPUTER. IBM-390.
001170 OBJECT-COMPUTER. IBM-390.
001180******************************************************************
001190*   C01 IS THE PRINTER CHANNEL FOR SKIPPING TO THE TOP OF A NEW
001200*   PAGE.  950-WRITE-SUMMARY ADVANCES ON IT BEFORE THE FIRST
001210*   LINE OF THE SUMMARY BLOCK SO THE REPORT NEVER STARTS PART
001220*   WAY DOWN A PAGE LEFT OVER FROM THE PRIOR RUN'S FORMS.         042213CK
001230******************************************************************
001240 SPECIAL-NAMES.
001250     C01 IS TOP-OF-FORM.
001260 INPUT-OUTPUT SECTION.
001270 FILE-CONTROL.
001280*    RAW MENU EXTRACT - INPUT, ONE RECORD PER ITEM, ARRIVAL ORDER
001290     SELECT RAWITEM
001300     ASSIGN TO UT-S-RAWITEM
001310       ACCESS MODE IS SEQUENTIAL
001320       FILE STATUS IS IFCODE.
001330
001340*    SCORED ITEM OUTPUT - FEEDS THE WELLNESS DASHBOARD LOAD JOB
001350     SELECT SCORITEM
001360     ASSIGN TO UT-S-SCORITM
001370       ACCESS MODE IS SEQUENTIAL
001380       FILE STATUS IS OFCODE.
001390
001400*    PRINTED SUMMARY AND REJECT-DETAIL REPORT
001410     SELECT SCORRPT
001420     ASSIGN TO UT-S-SCORRPT
001430       ACCESS MODE IS SEQUENTIAL
001440       FILE STATUS IS RFCODE.
001450
001460*    ABEND DUMP - WRITTEN ONLY WHEN A CONTROL CHECK FAILS
001470     SELECT SYSOUT
001480     ASSIGN TO UT-S-SYSOUT
001490       ORGANIZATION IS SEQUENTIAL.
001500
001510 DATA DIVISION.
001520 FILE SECTION.
001530****** ABEND DUMP RECORD - ONE LINE, WRITTEN BY 1000-ABEND-RTN
001540*      ONLY, NEVER READ BACK BY THIS JOB
001550****** ABEND DUMP OUTPUT - A SINGLE WIDE RECORD USED ONLY BY
001560****** 1000-ABEND-RTN TO WRITE THE OPERATOR MESSAGE AND THE
001570****** RUN DATE WHEN A CONTROL CHECK FORCES THE JOB DOWN.  130
001580****** CHARACTERS WAS THE WIDEST A PRINT LINE COULD GO ON THE
001590****** OLD TRAIN PRINTER AND NOBODY HAS HAD A REASON TO CHANGE
001600****** IT SINCE.  ON A CLEAN RUN THIS FILE IS OPENED AND
001610****** CLOSED WITHOUT EVER HAVING A RECORD WRITTEN TO IT
001620 FD  SYSOUT
001630     RECORDING MODE IS F
001640     LABEL RECORDS ARE STANDARD
001650     RECORD CONTAINS 130 CHARACTERS
001660     BLOCK CONTAINS 0 RECORDS
001670     DATA RECORD IS SYSOUT-REC.
001680 01  SYSOUT-REC                 PIC X(130).
001690
001700****** RAW ITEM EXTRACT FROM THE CAFETERIA POS SYSTEM
001710****** ONE RECORD PER MENU ITEM, PROCESSED IN ARRIVAL ORDER
001720****** NO TRAILER RECORD - THIS FEED HAS NO BALANCING RECORD,
001730****** WHICH IS WHY 999-CLEANUP DOES ITS OWN ARITHMETIC BALANCE
001740****** INSTEAD OF COMPARING AGAINST A COUNT FROM THE EXTRACT
001750 FD  RAWITEM
001760     RECORDING MODE IS F
001770     LABEL RECORDS ARE STANDARD
001780     RECORD CONTAINS 76 CHARACTERS
001790     BLOCK CONTAINS 0 RECORDS
001800     DATA RECORD IS RAWITEM-REC-DATA.
001810 01  RAWITEM-REC-DATA            PIC X(76).
001820
001830****** SCORED ITEM OUTPUT - CARRIES THE GRADE AND SOURCE FLAG
001840****** FORWARD TO THE DOWNSTREAM RELATIONAL LOAD STEP.  SAME
001850****** FOUR FIELDS AS THE RAW RECORD PLUS THE TWO NEW ONES -
001860****** NOTHING FROM THE RAW RECORD IS EVER DROPPED OR CHANGED
001870 FD  SCORITEM
001880     RECORDING MODE IS F
001890     LABEL RECORDS ARE STANDARD
001900     RECORD CONTAINS 78 CHARACTERS
001910     BLOCK CONTAINS 0 RECORDS
001920     DATA RECORD IS SCORITEM-REC-DATA.
001930 01  SCORITEM-REC-DATA           PIC X(78).
001940
001950****** PRINTED REPORT - REJECT-DETAIL LINES AS THEY OCCUR,
001960****** FOLLOWED BY THE EIGHT-LINE SUMMARY BLOCK AT END OF JOB
001970 FD  SCORRPT
001980     RECORDING MODE IS F
001990     LABEL RECORDS ARE STANDARD
002000     RECORD CONTAINS 80 CHARACTERS
002010     BLOCK CONTAINS 0 RECORDS
002020     DATA RECORD IS SCORRPT-LINE.
002030 01  SCORRPT-LINE                PIC X(80).
002040
002050 WORKING-STORAGE SECTION.
002060
002070****** FILE STATUS SAVE AREAS.  NONE OF THESE ARE TESTED TODAY -
002080****** THIS FEED HAS NEVER THROWN A STATUS OTHER THAN SPACES IN
002090****** PRODUCTION - BUT THEY ARE DECLARED SO A FUTURE CHANGE CAN
002100****** ADD THE TEST WITHOUT TOUCHING FILE-CONTROL
002110 01  FILE-STATUS-CODES.
002120*        INPUT FILE STATUS - GOES WITH RAWITEM
002130     05  IFCODE                  PIC X(02).
002140         88 CODE-READ       VALUE SPACES.
002150*        OUTPUT FILE STATUS - GOES WITH SCORITEM
002160     05  OFCODE                  PIC X(02).
002170         88 CODE-WRITE      VALUE SPACES.
002180*        REPORT FILE STATUS - GOES WITH SCORRPT
002190     05  RFCODE                  PIC X(02).
002200         88 CODE-PRINT      VALUE SPACES.
002210
002220** QSAM FILE
002230 COPY RAWITEM.
002240
002250** QSAM FILE
002260 COPY SCORITEM.
002270
002280******************************************************************
002290*   DUPLICATE OF NTRIGRAD'S LINKAGE RECORD.  KEPT SEPARATE FROM
002300*   NTRIGRAD.CBL ITSELF, THE SAME WAY CLCLBCST'S CALLING
002310*   PROGRAMS CARRY THEIR OWN COPY OF CALC-COSTS-REC - THE FIVE
002320*   FIELDS HAVE TO MATCH NTRIGRAD'S LINKAGE SECTION EXACTLY, BYTE
002330*   FOR BYTE, OR THE CALL SCRAMBLES THE GRADE AND SOURCE FLAG.
002340******************************************************************
002350 01  WS-NTRIGRAD-ITEM.
002360*        THE THREE FIELDS NTRIGRAD SEARCHES - SET BY THIS
002370*        PROGRAM BEFORE THE CALL, NOT CHANGED BY NTRIGRAD
002380     05  NG-ITEM-NAME            PIC X(30).
002390     05  NG-CATEGORY             PIC X(20).
002400     05  NG-SUB-CATEGORY         PIC X(20).
002410*        THE TWO FIELDS NTRIGRAD SETS - UNDEFINED COMING IN,
002420*        ALWAYS A, B, C, D OR E AND R-OR-D GOING OUT
002430     05  NG-GRADE                PIC X(01).
002440     05  NG-SOURCE               PIC X(01).
002450
002460*    STAGING AREA FOR THE ONE LINE WRITTEN TO SYSOUT ON AN ABEND -
002470*    BUILT FROM ABEND-REC, NOT MOVED STRAIGHT ACROSS, SO THE
002480*    SPACING CAN DIFFER FROM THE WORKING FIELDS ABOVE IT
002490 01  WS-SYSOUT-REC.
002500     05  MSG                     PIC X(80).
002510     05  FILLER                  PIC X(50).
002520
002530******************************************************************
002540*   RUN DATE - ACCEPTED AS ONE 6-DIGIT FIELD, REDEFINED AS THE
002550*   YY/MM/DD BREAKOUT FOR THE CONSOLE BANNER.  NOT WRITTEN TO
002560*   ANY OUTPUT RECORD - THE RAW AND SCORED RECORDS CARRY NO DATE
002570*   OF THEIR OWN, SO THIS IS FOR THE OPERATOR'S BENEFIT ONLY.
002580******************************************************************
002590*    ACCEPT FROM DATE RETURNS YYMMDD - THE FLAT NUMERIC VIEW IS
002600*    WHAT ACCEPT LOADS, THE BROKEN-OUT VIEW BELOW IS WHAT THE
002610*    CONSOLE DISPLAY ACTUALLY USES
002620 01  WS-RUN-DATE-NUM             PIC 9(06).
002630 01  WS-RUN-DATE REDEFINES WS-RUN-DATE-NUM.
002640     05  WS-RUN-YY               PIC 9(02).
002650     05  WS-RUN-MM               PIC 9(02).
002660     05  WS-RUN-DD               PIC 9(02).
002670
002680******************************************************************
002690*   RUNNING COUNTS FOR THE JOB.  RECORDS-READ IS BUMPED ONLY BY
002700*   900-READ-RAWITEMS, RECORDS-SCORED ONLY BY 700-WRITE-SCORED,
002710*   RECORDS-REJECTED ONLY BY 100-MAINLINE ON AN EDIT FAILURE - NO
002720*   OTHER PARAGRAPH TOUCHES THEM, SO THE BALANCE CHECK IN
002730*   999-CLEANUP CAN TRUST THEM.  ROW-SUB AND REJ-REASON-IDX ARE
002740*   WORK SUBSCRIPTS, NOT COUNTS - THEY ARE KEPT IN THIS GROUP
002750*   ANYWAY SINCE THAT IS WHERE THIS SHOP HAS ALWAYS PUT THE
002760*   SMALL BINARY WORK FIELDS A PARAGRAPH NEEDS TEMPORARILY.
002770******************************************************************
002780 01  COUNTERS-AND-ACCUMULATORS.
002790     05 RECORDS-READ             PIC 9(07) COMP.
002800     05 RECORDS-SCORED           PIC 9(07) COMP.
002810     05 RECORDS-REJECTED         PIC 9(07) COMP.
002820     05 DEFAULTED-CT             PIC 9(07) COMP.
002830     05 WS-GRADE-TOTAL           PIC 9(07) COMP.
002840     05 ROW-SUB                  PIC 9(02) COMP.
002850     05 REJ-REASON-IDX           PIC 9(02) COMP.
002860
002870******************************************************************
002880*   PER-GRADE COUNTS.  400-CLASSIFY-ITEM BUMPS ONE OF THESE FIVE
002890*   EVERY TIME A RECORD IS SCORED, NEVER MORE THAN ONE, NEVER
002900*   NONE - NTRIGRAD ALWAYS HANDS BACK EXACTLY ONE OF A THRU E.
002910*   REDEFINED AS A 5-ENTRY TABLE SO THE END-OF-JOB BALANCE CHECK
002920*   IN 999-CLEANUP CAN ADD THEM UP IN A LOOP INSTEAD OF FIVE
002930*   SEPARATE ADDS, AND SO 950-WRITE-SUMMARY COULD BE CHANGED TO
002940*   LOOP THE SAME WAY IF A SIXTH GRADE IS ADDED LATER         051297AK
002950******************************************************************
002960 01  WS-GRADE-COUNTERS.
002970     05 WS-GRADE-A-CT            PIC 9(07) COMP.
002980     05 WS-GRADE-B-CT            PIC 9(07) COMP.
002990     05 WS-GRADE-C-CT            PIC 9(07) COMP.
003000     05 WS-GRADE-D-CT            PIC 9(07) COMP.
003010     05 WS-GRADE-E-CT            PIC 9(07) COMP.
003020
003030 01  WS-GRADE-COUNTERS-TBL REDEFINES WS-GRADE-COUNTERS.
003040     05 WS-GRADE-CT OCCURS 5 TIMES PIC 9(07) COMP.
003050
003060******************************************************************
003070*   REJECT-REASON TEXT - ROW 1 IS BLANK ITEM-NAME, ROW 2 IS
003080*   BLANK CATEGORY, IN THE SAME ORDER 300-VALIDATE-RECORD CHECKS
003090*   THEM.  LOADED FLAT SO EACH ROW CARRIES ITS OWN VALUE, THEN
003100*   RE-MAPPED ONTO A TABLE FOR 710-WRITE-REJECT TO SUBSCRIPT BY
003110*   REJ-REASON-IDX INSTEAD OF AN IF/ELSE ON THE REASON          111402RB
003120******************************************************************
003130 01  WS-REJECT-REASON-INIT.
003140     05  FILLER                  PIC X(40) VALUE
003150         "*** BLANK ITEM NAME".
003160     05  FILLER                  PIC X(40) VALUE
003170         "*** BLANK CATEGORY".
003180
003190 01  WS-REJECT-REASON-TBL REDEFINES WS-REJECT-REASON-INIT.
003200     05  WS-REJ-REASON OCCURS 2 TIMES PIC X(40).
003210
003220*    PARA-NAME IS THE USUAL BREADCRUMB - SET AT THE TOP OF A
003230*    PARAGRAPH SO AN ABEND DUMP SHOWS WHERE THE JOB WAS LAST
003240 01  MISC-WS-FLDS.
003250     05 PARA-NAME                PIC X(20) VALUE SPACES.
003260
003270*    MORE-DATA-SW DRIVES THE MAIN READ LOOP.  ERROR-FOUND-SW IS
003280*    SET FRESH BY 300-VALIDATE-RECORD ON EVERY RECORD AND TESTED
003290*    ONCE, RIGHT AWAY, BY 100-MAINLINE - IT IS NEVER LEFT SET
003300*    FROM A PRIOR RECORD.
003310 01  FLAGS-AND-SWITCHES.
003320     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
003330         88 NO-MORE-DATA VALUE "N".
003340     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
003350         88 RECORD-ERROR-FOUND VALUE "Y".
003360         88 VALID-RECORD  VALUE "N".
003370
003380******************************************************************
003390*   SYSOUT DUMP RECORD FOR THE ABEND ROUTINE.  ABENDREC WAS
003400*   NEVER SET UP AS A SHARED COPYBOOK FOR THIS PROJECT, SO THE
003410*   LAYOUT IS CARRIED LOCALLY HERE.  EXPECTED-VAL/ACTUAL-VAL ARE
003420*   SET BY WHICHEVER CONTROL CHECK FAILS IN 999-CLEANUP SO THE
003430*   OPERATOR CAN SEE THE TWO NUMBERS THAT DID NOT MATCH WITHOUT
003440*   HAVING TO PULL THE JOB LOG                                  011095JS
003450******************************************************************
003460*    BUILT IN 1000-ABEND-RTN AND WRITTEN TO SYSOUT JUST BEFORE
003470*    THE FORCED DIVIDE-BY-ZERO.  THREE FIELDS, EACH SEPARATED BY
003480*    TWO SPACES OF FILLER SO THE OPERATOR CAN READ THEM ON THE
003490*    DUMP LISTING WITHOUT THE DIGITS RUNNING TOGETHER
003500 01  ABEND-REC.
003510*        WHICH OF THE TWO CONTROL CHECKS IN 999-CLEANUP FAILED
003520     05  ABEND-REASON            PIC X(40) VALUE SPACES.
003530     05  FILLER                  PIC X(02) VALUE SPACES.
003540*        WHAT THE COUNT SHOULD HAVE BEEN IF THE JOB BALANCED
003550     05  EXPECTED-VAL            PIC S9(09) VALUE 0.
003560     05  FILLER                  PIC X(02) VALUE SPACES.
003570*        WHAT THE COUNT ACTUALLY CAME OUT TO
003580     05  ACTUAL-VAL              PIC S9(09) VALUE 0.
003590     05  FILLER                  PIC X(66) VALUE SPACES.
003600*    THE ABEND IS FORCED WITH A DIVIDE-BY-ZERO RATHER THAN A
003610*    STOP RUN SO THE SYSTEM COMPLETION CODE IN THE JOB LOG SHOWS
003620*    UP AS A DATA EXCEPTION - OPERATIONS KNOWS TO PULL SYSOUT
003630*    FOR THIS JOB WHEN THEY SEE THAT CODE, THE SAME WAY THEY
003640*    ALREADY DO FOR THE DAILY BILLING EDIT RUN.
003650 77  ZERO-VAL                     PIC 9(01) VALUE 0.
003660 77  ONE-VAL                      PIC 9(01) VALUE 1.
003670
003680******************************************************************
003690*   SUMMARY REPORT LINES - ONE 01-LEVEL GROUP PER LINE LAYOUT,
003700*   EACH BUILT UP IN WORKING-STORAGE AND MOVED TO SCORRPT-LINE
003710*   BY 950-WRITE-SUMMARY OR 710-WRITE-REJECT.  COUNTS ARE EDITED
003720*   WITH ZZZZZ9 SO A ZERO COUNT STILL PRINTS AS A VISIBLE "0"
003730*   RATHER THAN BLANKING OUT - AN ALL-BLANK COUNT LINE ON THIS
003740*   REPORT HAS CAUSED A "DID THE JOB EVEN RUN" CALL BEFORE.
003750*
003760*   EVERY GROUP BELOW IS EXACTLY 80 BYTES, MATCHING SCORRPT-LINE,
003770*   SO ANY ONE OF THEM CAN BE MOVED STRAIGHT INTO IT WITHOUT A
003780*   TRUNCATION OR A RAGGED RIGHT MARGIN ON THE PRINTED PAGE.
003790*   THE FOUR GROUPS ARE:
003800*        WS-RPT-HDR-LINE     - THE ONE-TIME TITLE LINE
003810*        WS-RPT-GRADE-LINE   - ONE PER GRADE, A THRU E
003820*        WS-RPT-TOTAL-LINE   - ONE PER JOB-LEVEL TOTAL
003830*        WS-RPT-REJECT-LINE  - ONE PER REJECTED RECORD
003840******************************************************************
003850*    PRINTED ONCE, FIRST LINE OF THE SUMMARY BLOCK, RIGHT AFTER
003860*    THE TOP-OF-FORM SKIP
003870 01  WS-RPT-HDR-LINE.
003880     05  FILLER                  PIC X(25) VALUE
003890         "NUTRI-SCORE BATCH SUMMARY".
003900     05  FILLER                  PIC X(55) VALUE SPACES.
003910
003920*    ONE OF THESE PER GRADE LETTER, WRITTEN A-THRU-E IN ORDER BY
003930*    950-WRITE-SUMMARY
003940 01  WS-RPT-GRADE-LINE.
003950     05  FILLER                  PIC X(06) VALUE "GRADE ".
003960*        SET FROM WS-GRADE-COUNTERS-TBL'S SUBSCRIPT, NOT TYPED
003970*        AS A LITERAL FIVE TIMES OVER
003980     05  WS-RPT-GRADE-LETTER     PIC X(01).
003990     05  FILLER                  PIC X(15) VALUE
004000         " ITEMS:        ".
004010*        SET FROM THE SAME TABLE ENTRY AS THE LETTER ABOVE
004020     05  WS-RPT-GRADE-COUNT      PIC ZZZZZ9.
004030     05  FILLER                  PIC X(52) VALUE SPACES.
004040
004050*    ONE OF THESE PER JOB-LEVEL TOTAL - DEFAULTED, REJECTED,
004060*    TOTAL READ.  THE LABEL IS BUILT WITH ITS OWN TRAILING
004070*    SPACES SO THE COUNT LINES UP IN THE SAME COLUMN AS THE
004080*    GRADE-LINE COUNTS ABOVE
004090 01  WS-RPT-TOTAL-LINE.
004100     05  WS-RPT-TOTAL-LABEL      PIC X(22).
004110     05  WS-RPT-TOTAL-COUNT      PIC ZZZZZ9.
004120     05  FILLER                  PIC X(52) VALUE SPACES.
004130
004140*    ONE OF THESE PER REJECTED RECORD, PRINTED AS IT HAPPENS -
004150*    NOT HELD UNTIL END OF JOB - SO DIETARY SERVICES CAN SEE A
004160*    BAD RECORD WITHOUT WAITING FOR THE SUMMARY BLOCK
004170 01  WS-RPT-REJECT-LINE.
004180     05  FILLER                  PIC X(10) VALUE "REJECTED: ".
004190     05  WS-RPT-REJ-ITEM-ID      PIC ZZZZZ9.
004200     05  FILLER                  PIC X(02) VALUE SPACES.
004210     05  WS-RPT-REJ-REASON       PIC X(40).
004220     05  FILLER                  PIC X(22) VALUE SPACES.
004230
004240 PROCEDURE DIVISION.
004250*    HOUSEKEEPING, THEN READ/EDIT/SCORE ONE RECORD AT A TIME
004260*    UNTIL THE EXTRACT RUNS OUT, THEN BALANCE AND CLOSE UP
004270     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004280     PERFORM 100-MAINLINE THRU 100-EXIT
004290             UNTIL NO-MORE-DATA.
004300     PERFORM 999-CLEANUP THRU 999-EXIT.
004310     MOVE +0 TO RETURN-CODE.
004320     GOBACK.
004330
004340******************************************************************
004350*   000-HOUSEKEEPING - ONE-TIME START-OF-JOB WORK.  OPENS THE
004360*   FILES, PRIMES THE READ LOOP WITH THE FIRST RECORD, AND BAILS
004370*   OUT IMMEDIATELY IF THE EXTRACT CAME OVER EMPTY - AN EMPTY
004380*   FEED USUALLY MEANS THE POS EXPORT JOB DID NOT RUN, NOT THAT
004390*   THE CAFETERIA SERVED NOTHING THAT DAY, SO IT IS TREATED AS
004400*   AN ERROR RATHER THAN A ZERO-RECORD SUCCESSFUL RUN.
004410******************************************************************
004420 000-HOUSEKEEPING.
004430     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004440     DISPLAY "******** BEGIN JOB NTRSCORE ********".
004450     ACCEPT WS-RUN-DATE-NUM FROM DATE.
004460     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-GRADE-COUNTERS.
004470     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004480     PERFORM 900-READ-RAWITEMS THRU 900-EXIT.
004490     IF NO-MORE-DATA
004500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
004510         GO TO 1000-ABEND-RTN.
004520 000-EXIT.
004530     EXIT.
004540
004550******************************************************************
004560*   100-MAINLINE - ONE PASS PER RAW ITEM.  VALIDATE FIRST; A
004570*   RECORD THAT FAILS THE EDIT NEVER REACHES NTRIGRAD AND NEVER
004580*   GETS A GRADE - IT GOES STRAIGHT TO THE REJECT REPORT LINE
004590*   AND THE REJECTED-RECORDS COUNT.  A RECORD THAT PASSES GOES
004600*   THROUGH CLASSIFICATION AND OUT TO THE SCORED FILE.  EITHER
004610*   WAY THE NEXT RECORD IS READ BEFORE CONTROL RETURNS TO THE
004620*   PERFORM UNTIL IN THE MAIN PARAGRAPH.
004630******************************************************************
004640 100-MAINLINE.
004650     PERFORM 300-VALIDATE-RECORD THRU 300-EXIT.
004660
004670*    BAD RECORD - REPORT IT AND MOVE ON, NTRIGRAD NEVER SEES IT
004680     IF RECORD-ERROR-FOUND
004690         ADD +1 TO RECORDS-REJECTED
004700         PERFORM 710-WRITE-REJECT THRU 710-EXIT
004710     ELSE
004720*        GOOD RECORD - GRADE IT AND WRITE IT TO THE SCORED FILE
004730         PERFORM 400-CLASSIFY-ITEM THRU 400-EXIT
004740         PERFORM 700-WRITE-SCORED THRU 700-EXIT.
004750
004760*    EITHER WAY, MOVE ON TO THE NEXT RECORD IN THE EXTRACT
004770     PERFORM 900-READ-RAWITEMS THRU 900-EXIT.
004780 100-EXIT.
004790     EXIT.
004800
004810******************************************************************
004820*   300-VALIDATE-RECORD - THE ONLY EDIT THIS PROGRAM PERFORMS.
004830*   A BLANK ITEM NAME OR BLANK CATEGORY MEANS THE POS EXTRACT
004840*   NEVER GOT A CLEAN READ ON THE MENU ITEM, AND THERE IS NOTHING
004850*   FOR NTRIGRAD TO SEARCH AGAINST, SO THE RECORD IS REJECTED
004860*   RATHER THAN FORCED THROUGH TO A GUESS.  SUB-CATEGORY IS NOT
004870*   CHECKED HERE - A BLANK SUB-CATEGORY IS PERFECTLY LEGAL AND
004880*   NTRIGRAD SIMPLY WON'T MATCH ANYTHING IN IT.  THE NAME CHECK
004890*   RUNS FIRST AND EXITS EARLY SO A RECORD WITH BOTH FIELDS
004900*   BLANK IS REPORTED AS A BLANK-NAME REJECT, NOT BOTH.
004910******************************************************************
004920 300-VALIDATE-RECORD.
004930     MOVE "N" TO ERROR-FOUND-SW.
004940     IF RI-ITEM-NAME = SPACES
004950         MOVE "Y" TO ERROR-FOUND-SW
004960         MOVE 1 TO REJ-REASON-IDX
004970         GO TO 300-EXIT.
004980
004990     IF RI-CATEGORY = SPACES
005000         MOVE "Y" TO ERROR-FOUND-SW
005010         MOVE 2 TO REJ-REASON-IDX.
005020 300-EXIT.
005030     EXIT.
005040
005050******************************************************************
005060*   400-CLASSIFY-ITEM - HANDS THE ITEM OFF TO THE SCORING
005070*   SUBROUTINE AND ACCUMULATES THE CONTROL TOTALS THAT COME BACK
005080*   WITH IT.  NTRIGRAD IS CALLED ONCE PER ITEM AND ALWAYS RETURNS
005090*   EXACTLY ONE GRADE (A THRU E) AND ONE SOURCE FLAG (R IF A RULE
005100*   MATCHED, D IF IT HAD TO DEFAULT TO C) - THIS PARAGRAPH DOES
005110*   NOT SECOND-GUESS EITHER VALUE, IT JUST COUNTS THEM.
005120******************************************************************
005130 400-CLASSIFY-ITEM.
005140*    LOAD THE THREE SEARCH FIELDS AND CALL THE SUBROUTINE - THE
005150*    ITEM ID IS NOT PASSED, NTRIGRAD HAS NO NEED OF IT
005160     MOVE RI-ITEM-NAME     TO NG-ITEM-NAME.
005170     MOVE RI-CATEGORY      TO NG-CATEGORY.
005180     MOVE RI-SUB-CATEGORY  TO NG-SUB-CATEGORY.
005190     CALL "NTRIGRAD" USING WS-NTRIGRAD-ITEM.
005200
005210*    SOURCE "D" MEANS NTRIGRAD COULDN'T MATCH ANY RULE AND HAD
005220*    TO FALL BACK TO THE DEFAULT GRADE OF C - TRACKED SEPARATELY
005230*    FROM THE PER-GRADE COUNTS SO DIETARY SERVICES CAN SEE HOW
005240*    OFTEN THE RULE TABLE IS MISSING MENU ITEMS
005250     IF NG-SOURCE = "D"
005260         ADD +1 TO DEFAULTED-CT.
005270
005280*    BUMP EXACTLY ONE OF THE FIVE GRADE COUNTERS
005290     EVALUATE NG-GRADE
005300         WHEN "A"  ADD +1 TO WS-GRADE-A-CT
005310         WHEN "B"  ADD +1 TO WS-GRADE-B-CT
005320         WHEN "C"  ADD +1 TO WS-GRADE-C-CT
005330         WHEN "D"  ADD +1 TO WS-GRADE-D-CT
005340         WHEN OTHER ADD +1 TO WS-GRADE-E-CT
005350     END-EVALUATE.
005360 400-EXIT.
005370     EXIT.
005380
005390******************************************************************
005400*   700-WRITE-SCORED - BUILDS THE OUTPUT RECORD.  THE FOUR RAW
005410*   FIELDS CARRY STRAIGHT ACROSS UNCHANGED AND THE TWO FIELDS
005420*   NTRIGRAD FILLED IN ARE ADDED ON THE END - THIS IS THE ONLY
005430*   PLACE RECORDS-SCORED IS INCREMENTED, SO 999-CLEANUP'S FIRST
005440*   BALANCE CHECK CAN RELY ON IT.
005450******************************************************************
005460 700-WRITE-SCORED.
005470*    THE FOUR RAW FIELDS, CARRIED ACROSS UNCHANGED
005480     MOVE RI-ITEM-ID         TO SI-ITEM-ID.
005490     MOVE RI-ITEM-NAME       TO SI-ITEM-NAME.
005500     MOVE RI-CATEGORY        TO SI-CATEGORY.
005510     MOVE RI-SUB-CATEGORY    TO SI-SUB-CATEGORY.
005520*    THE TWO FIELDS NTRIGRAD ADDED
005530     MOVE NG-GRADE           TO SI-NUTRI-SCORE.
005540     MOVE NG-SOURCE          TO SI-SCORE-SOURCE.
005550     WRITE SCORITEM-REC-DATA FROM WS-SCORED-REC.
005560     ADD +1 TO RECORDS-SCORED.
005570 700-EXIT.
005580     EXIT.
005590
005600******************************************************************
005610*   710-WRITE-REJECT - PRINTS ONE DETAIL LINE FOR A RECORD THAT
005620*   FAILED 300-VALIDATE-RECORD.  THE REASON TEXT IS LOOKED UP BY
005630*   REJ-REASON-IDX RATHER THAN MOVED AS A LITERAL HERE, SO THE
005640*   WORDING ONLY HAS TO CHANGE IN ONE PLACE - THE REASON TABLE
005650*   IN WORKING-STORAGE - IF DIETARY SERVICES EVER WANTS DIFFERENT
005660*   REJECT WORDING                                               111402RB
005670******************************************************************
005680 710-WRITE-REJECT.
005690     MOVE RI-ITEM-ID              TO WS-RPT-REJ-ITEM-ID.
005700     MOVE WS-REJ-REASON(REJ-REASON-IDX)
005710                                  TO WS-RPT-REJ-REASON.
005720     WRITE SCORRPT-LINE FROM WS-RPT-REJECT-LINE.
005730 710-EXIT.
005740     EXIT.
005750
005760*    OPENS THE INPUT EXTRACT AND THE TWO OUTPUT FILES PLUS THE
005770*    ABEND DUMP FILE - SYSOUT IS OPENED EVEN THOUGH MOST RUNS
005780*    NEVER WRITE TO IT, SO IT IS READY THE MOMENT A CONTROL
005790*    CHECK FAILS
005800 800-OPEN-FILES.
005810     MOVE "800-OPEN-FILES" TO PARA-NAME.
005820     OPEN INPUT RAWITEM.
005830     OPEN OUTPUT SCORITEM, SCORRPT, SYSOUT.
005840 800-EXIT.
005850     EXIT.
005860
005870*    CLOSES EVERYTHING OPENED BY 800-OPEN-FILES - CALLED FROM
005880*    BOTH THE NORMAL END-OF-JOB PATH IN 999-CLEANUP AND THE
005890*    ABEND PATH IN 1000-ABEND-RTN SO NEITHER PATH LEAVES A FILE
005900*    OPEN BEHIND IT
005910 850-CLOSE-FILES.
005920     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005930     CLOSE RAWITEM, SCORITEM, SCORRPT, SYSOUT.
005940 850-EXIT.
005950     EXIT.
005960
005970*    READS THE NEXT RAW ITEM.  AT END, SETS MORE-DATA-SW TO "N"
005980*    SO THE PERFORM UNTIL IN THE MAIN PARAGRAPH STOPS, AND SKIPS
005990*    THE RECORDS-READ ADD (THE LAST "READ" AT END-OF-FILE DID
006000*    NOT ACTUALLY DELIVER A RECORD)
006010 900-READ-RAWITEMS.
006020*  REMEMBER TO MOVE "N" TO MORE-DATA-SW ON AT END
006030     READ RAWITEM INTO WS-RAW-ITEM-REC
006040         AT END MOVE "N" TO MORE-DATA-SW
006050         GO TO 900-EXIT
006060     END-READ.
006070     ADD +1 TO RECORDS-READ.
006080 900-EXIT.
006090     EXIT.
006100
006110******************************************************************
006120*   950-WRITE-SUMMARY - THE EIGHT-LINE REPORT BLOCK, WRITTEN
006130*   ONCE AT END OF JOB AFTER BOTH CONTROL CHECKS HAVE PASSED.
006140*   ADVANCES TO THE TOP OF A NEW PAGE FIRST SO THE BLOCK NEVER
006150*   RUNS TOGETHER WITH A PRIOR RUN'S REJECT-DETAIL LINES STILL
006160*   ON THE SAME SHEET OF FORMS.  ORDER IS FIXED - HEADER, THE
006170*   FIVE GRADES A THRU E, THEN DEFAULTED, REJECTED, TOTAL READ -
006180*   AND MUST NOT CHANGE WITHOUT TELLING DIETARY SERVICES, WHO
006190*   PARSE THIS REPORT BY LINE NUMBER ON THEIR END               042213CK
006200******************************************************************
006210 950-WRITE-SUMMARY.
006220     MOVE "950-WRITE-SUMMARY" TO PARA-NAME.
006230     WRITE SCORRPT-LINE FROM WS-RPT-HDR-LINE
006240         AFTER ADVANCING TOP-OF-FORM.
006250
006260     MOVE "A" TO WS-RPT-GRADE-LETTER.
006270     MOVE WS-GRADE-A-CT TO WS-RPT-GRADE-COUNT.
006280     WRITE SCORRPT-LINE FROM WS-RPT-GRADE-LINE.
006290
006300     MOVE "B" TO WS-RPT-GRADE-LETTER.
006310     MOVE WS-GRADE-B-CT TO WS-RPT-GRADE-COUNT.
006320     WRITE SCORRPT-LINE FROM WS-RPT-GRADE-LINE.
006330
006340     MOVE "C" TO WS-RPT-GRADE-LETTER.
006350     MOVE WS-GRADE-C-CT TO WS-RPT-GRADE-COUNT.
006360     WRITE SCORRPT-LINE FROM WS-RPT-GRADE-LINE.
006370
006380     MOVE "D" TO WS-RPT-GRADE-LETTER.
006390     MOVE WS-GRADE-D-CT TO WS-RPT-GRADE-COUNT.
006400     WRITE SCORRPT-LINE FROM WS-RPT-GRADE-LINE.
006410
006420     MOVE "E" TO WS-RPT-GRADE-LETTER.
006430     MOVE WS-GRADE-E-CT TO WS-RPT-GRADE-COUNT.
006440     WRITE SCORRPT-LINE FROM WS-RPT-GRADE-LINE.
006450
006460     MOVE "DEFAULTED TO C:       " TO WS-RPT-TOTAL-LABEL.
006470     MOVE DEFAULTED-CT TO WS-RPT-TOTAL-COUNT.
006480     WRITE SCORRPT-LINE FROM WS-RPT-TOTAL-LINE.
006490
006500     MOVE "REJECTED RECORDS:     " TO WS-RPT-TOTAL-LABEL.
006510     MOVE RECORDS-REJECTED TO WS-RPT-TOTAL-COUNT.
006520     WRITE SCORRPT-LINE FROM WS-RPT-TOTAL-LINE.
006530
006540     MOVE "TOTAL RECORDS READ:   " TO WS-RPT-TOTAL-LABEL.
006550     MOVE RECORDS-READ TO WS-RPT-TOTAL-COUNT.
006560     WRITE SCORRPT-LINE FROM WS-RPT-TOTAL-LINE.
006570 950-EXIT.
006580     EXIT.
006590
006600******************************************************************
006610*   999-CLEANUP - END-OF-JOB BALANCING.  NOTHING IS ALLOWED TO
006620*   PRINT OR CLOSE UNTIL BOTH CHECKS PASS.  THE FIRST CHECK
006630*   CATCHES A RECORD THAT WAS READ BUT NEVER WRITTEN TO EITHER
006640*   THE SCORED FILE OR THE REJECT REPORT - THAT WOULD MEAN A
006650*   BUG IN 100-MAINLINE'S IF/ELSE.  THE SECOND CHECK CATCHES A
006660*   RECORD THAT WAS SCORED BUT NEVER ADDED TO ANY OF THE FIVE
006670*   GRADE COUNTERS - THAT WOULD MEAN NTRIGRAD RETURNED SOMETHING
006680*   400-CLASSIFY-ITEM'S EVALUATE DIDN'T RECOGNIZE.  EITHER
006690*   FAILURE FORCES THE ABEND RATHER THAN A PARTIAL REPORT - A
006700*   WRONG COUNT ON THE WELLNESS DASHBOARD IS WORSE THAN A LATE
006710*   JOB.                                                         051297AK
006720******************************************************************
006730 999-CLEANUP.
006740     MOVE "999-CLEANUP" TO PARA-NAME.
006750******** CONTROL CHECK 1 - RECORDS READ = SCORED + REJECTED       051297AK
006760*        EVERY RECORD READ FROM THE EXTRACT HAS TO LAND ON
006770*        EXACTLY ONE SIDE OF THE SCORED/REJECTED LINE - IF THE
006780*        TWO SIDES DON'T ADD BACK UP TO RECORDS-READ, SOMETHING
006790*        WAS COUNTED TWICE, NOT COUNTED AT ALL, OR A RECORD WAS
006800*        SKIPPED SOMEWHERE BETWEEN 100-MAINLINE AND HERE
006810     IF RECORDS-READ NOT EQUAL TO
006820             (RECORDS-SCORED + RECORDS-REJECTED)
006830         MOVE "** OUT OF BALANCE - READ VS SCORED+REJECTED" TO
006840                                   ABEND-REASON
006850         MOVE RECORDS-READ                  TO ACTUAL-VAL
006860         MOVE RECORDS-SCORED + RECORDS-REJECTED
006870                                             TO EXPECTED-VAL
006880         WRITE SYSOUT-REC FROM ABEND-REC
006890         GO TO 1000-ABEND-RTN.
006900
006910******** CONTROL CHECK 2 - SUM OF THE FIVE GRADE COUNTS = SCORED
006920*        A SECOND, INDEPENDENT CROSS-CHECK - IT DOES NOT TEST
006930*        THE SAME ARITHMETIC AS CHECK 1 ABOVE.  CHECK 1 PROVES
006940*        NOTHING WAS LOST BETWEEN READ AND SCORED/REJECTED;
006950*        THIS ONE PROVES NOTHING WAS LOST BETWEEN SCORED AND
006960*        THE PER-GRADE COUNTERS THAT FEED THE SUMMARY REPORT.
006970*        BOTH HAVE TO PASS BEFORE THE REPORT IS TRUSTED ENOUGH
006980*        TO PRINT.
006990     MOVE 0 TO WS-GRADE-TOTAL.
007000     PERFORM 960-SUM-GRADE-ROW THRU 960-EXIT
007010            VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 5.
007020
007030     IF WS-GRADE-TOTAL NOT EQUAL TO RECORDS-SCORED
007040         MOVE "** OUT OF BALANCE - GRADE COUNTS VS SCORED" TO
007050                                   ABEND-REASON
007060         MOVE WS-GRADE-TOTAL                TO ACTUAL-VAL
007070         MOVE RECORDS-SCORED                TO EXPECTED-VAL
007080         WRITE SYSOUT-REC FROM ABEND-REC
007090         GO TO 1000-ABEND-RTN.
007100
007110     PERFORM 950-WRITE-SUMMARY THRU 950-EXIT.
007120     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007130
007140     DISPLAY "** RECORDS READ **".
007150     DISPLAY RECORDS-READ.
007160     DISPLAY "** RECORDS SCORED **".
007170     DISPLAY RECORDS-SCORED.
007180     DISPLAY "** RECORDS REJECTED **".
007190     DISPLAY RECORDS-REJECTED.
007200     DISPLAY "** DEFAULTED TO C **".
007210     DISPLAY DEFAULTED-CT.
007220
007230     DISPLAY "******** NORMAL END OF JOB NTRSCORE ********".
007240 999-EXIT.
007250     EXIT.
007260
007270*    HELPER FOR THE SECOND CONTROL CHECK - ADDS ONE ROW OF THE
007280*    GRADE-COUNTER TABLE INTO THE RUNNING TOTAL, CALLED FIVE
007290*    TIMES BY THE PERFORM VARYING IN 999-CLEANUP
007300 960-SUM-GRADE-ROW.
007310     ADD WS-GRADE-CT(ROW-SUB) TO WS-GRADE-TOTAL.
007320 960-EXIT.
007330     EXIT.
007340
007350******************************************************************
007360*   1000-ABEND-RTN - REACHED ONLY FROM A FAILED CONTROL CHECK OR
007370*   AN EMPTY INPUT FILE.  DUMPS THE REASON AND THE TWO NUMBERS
007380*   THAT DID NOT MATCH TO SYSOUT, CLOSES WHATEVER FILES ARE
007390*   OPEN, THEN FORCES A DATA EXCEPTION SO THE JOB SHOWS AN
007400*   ABNORMAL COMPLETION CODE IN THE JOB LOG - THE SAME IDIOM
007410*   USED BY EVERY BALANCING PROGRAM IN THIS SHOP.
007420******************************************************************
007430 1000-ABEND-RTN.
007440*    DUMP THE REASON LINE FIRST, WHILE SYSOUT IS STILL OPEN
007450     WRITE SYSOUT-REC FROM ABEND-REC.
007460*    CLOSE EVERYTHING BEFORE FORCING THE ABEND SO NOTHING IS
007470*    LEFT OPEN FOR THE NEXT STEP IN THE JOB STREAM TO TRIP OVER
007480     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007490     DISPLAY "*** ABNORMAL END OF JOB - NTRSCORE ***" UPON
007500         CONSOLE.
007510*    FORCE THE DATA EXCEPTION - SEE THE CHANGE LOG AND THE
007520*    ABEND-REC COMMENT IN WORKING-STORAGE FOR WHY THIS IS A
007530*    DIVIDE RATHER THAN A STOP RUN
007540     DIVIDE ZERO-VAL INTO ONE-VAL.
